?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?SEARCH  =RULLIB
000100
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000200
000300 IDENTIFICATION DIVISION.
000400
000500 PROGRAM-ID. RULPRC0M.
000600 AUTHOR. H. WEGENER.
000700 INSTALLATION. ABT-DV ANWENDUNGSENTWICKLUNG.
000800 DATE-WRITTEN. 1989-02-14.
000900 DATE-COMPILED.
001000 SECURITY. NUR FUER INTERNEN GEBRAUCH - ABT-DV.
001100
001200
001300******************************************************************
001400* Letzte Aenderung :: 2019-03-19
001500* Letzte Version   :: G.00.04
001600* Kurzbeschreibung :: Verarbeitungsmodul fuer Regelwerk-Report
001700* Auftrag          :: SSFNEW-7
001800*
001900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers. | Datum    | von | Kommentar                             *
002300*-------|----------|-----|---------------------------------------*
002400*A.00.00|1989-02-14| HW  | Neuerstellung - Auslesen Regelwerk-    
002500*       |          |     | Verzeichnis und Drucken Regelliste     
002600*A.01.00|1991-07-30| HW  | Unterverzeichnisfilter ausgewertet     
002700*A.02.00|1994-11-03| kl  | Regel-WHEN-Klausel mit ausgegeben      
002800*A.02.01|1999-01-18| kl  | Jahr-2000: interne Datumsfelder auf    
002900*       |          |     | 4-stelliges Jahr umgestellt (Y2K)      
003000*F.00.00|2006-04-20| pst | RULE-DATA-FILE/RULESET-LIST-FILE       
003100*       |          |     | statt direktem Plattenzugriff          
003200*G.00.00|2018-09-11| LOR | SSFNEW-7: Umbau Excel-Sheet-Logik auf  
003300*       |          |     | Druckliste RULE-REPORT-FILE            
003400*G.00.01|2018-09-25| LOR | Merge Description+Message (RUL-MERGED)
003500*G.00.02|2019-01-30| kl  | Filter jetzt exakt ODER Teilstring     
003600*G.00.03|2019-02-06| kl  | Tabellenobergrenze 300 Regeln je       
003700*       |          |     | Regelwerk (vorher 200), s. RULMETAC    
003800*G.00.04|2019-03-19| pst | Kopfzeile 'name:'/'Description:' jetzt 
003900*       |          |     | fest verdrahtet (nicht mehr bei Laenge 
004000*       |          |     | =0 unterdrueckt), s. Pruefprot. QS-221 
004100*       |          |     | Fuehrende Blanks in RUL-DESC/RUL-MSG   
004200*       |          |     | werden vor dem Merge entfernt (neu:    
004300*       |          |     | C113-TRIM-LEADING), s. Pruefprot. QS-222
004400*----------------------------------------------------------------*
004500*
004600* Programmbeschreibung
004700* --------------------
004800*
004900* Liest RULESET-LIST-FILE (1 Satz je Regelwerk-Unterverzeichnis) 
005000* und RULE-DATA-FILE (1 Satz je Regel, gruppiert nach Regelwerk- 
005100* Kennung = Kontrollfeld). Je Regelwerk, das den mitgegebenen     
005200* Unterverzeichnisfiltern genuegt, wird ein Report-Abschnitt auf  
005300* RULE-REPORT-FILE geschrieben: Kopfzeile, Spaltentitelzeile,     
005400* danach je Regel eine Detailzeile.                               
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS ALPHNUM IS "0123456789"
006400                      "abcdefghijklmnopqrstuvwxyz"
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006600                      " .,;-_!$%&/=*+".
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT RULESET-LIST-FILE    ASSIGN TO #DYNAMIC
007100                                 FILE STATUS IS FILE-STATUS.
007200     SELECT RULE-DATA-FILE       ASSIGN TO #DYNAMIC
007300                                 FILE STATUS IS FILE-STATUS.
007400     SELECT RULE-REPORT-FILE     ASSIGN TO #DYNAMIC
007500                                 FILE STATUS IS FILE-STATUS.
007600
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000*--------------------------------------------------------------------*
008100* Regelwerk-Verzeichnis: 1 Satz je Unterverzeichnis                   
008200*--------------------------------------------------------------------*
008300 FD  RULESET-LIST-FILE
008400     RECORD CONTAINS 300 CHARACTERS
008500     LABEL RECORD IS STANDARD.
008600 01          RULESET-LIST-RECORD.
008700     05      RLF-RULESET-ID       PIC X(30).
008800     05      RLF-NAME             PIC X(60).
008900     05      RLF-DESC             PIC X(200).
009000     05      FILLER               PIC X(10).
009100
009200*--------------------------------------------------------------------*
009300* Regel-Datei: 1 Satz je Regel, gruppiert nach RDF-RULESET-ID         
009400*--------------------------------------------------------------------*
009500 FD  RULE-DATA-FILE
009600     RECORD CONTAINS 1380 CHARACTERS
009700     LABEL RECORD IS STANDARD.
009800 01          RULE-DATA-RECORD.
009900     05      RDF-RULESET-ID       PIC X(30).
010000     05      RDF-RULE-ID          PIC X(30).
010100     05      RDF-WHEN             PIC X(500).
010200     05      RDF-DESC             PIC X(400).
010300     05      RDF-MSG              PIC X(400).
010400     05      FILLER               PIC X(20).
010500
010600*--------------------------------------------------------------------*
010700* Report-Ausgabe: variable Satzlaenge (Kopf-/Titel-/Detailzeile)      
010800*--------------------------------------------------------------------*
010900 FD  RULE-REPORT-FILE
011000     RECORD IS VARYING IN SIZE
011100             FROM 1 TO 1360 CHARACTERS
011200             DEPENDING ON RPT-REC-LEN
011300     LABEL RECORD IS STANDARD.
011400 01          RULE-REPORT-RECORD     PIC X(1360).
011500
011600
011700 WORKING-STORAGE SECTION.
011800*--------------------------------------------------------------------*
011900* Comp-Felder: Praefix Cn mit n = Anzahl Digits                       
012000*--------------------------------------------------------------------*
012100 01          COMP-FELDER.
012200     05      C4-ANZ              PIC S9(04) COMP.
012300     05      C4-COUNT            PIC S9(04) COMP.
012400     05      C4-I1               PIC S9(04) COMP.
012500     05      C4-I2               PIC S9(04) COMP.
012600     05      C4-LEN              PIC S9(04) COMP.
012700     05      C4-PTR              PIC S9(04) COMP.
012800
012900     05      C4-X.
013000         10                       PIC X VALUE LOW-VALUE.
013100         10  C4-X2                PIC X.
013200     05      C4-NUM REDEFINES C4-X
013300                                  PIC S9(04) COMP.
013400
013500     05      C9-ANZ               PIC S9(09) COMP.
013600     05      C9-COUNT             PIC S9(09) COMP.
013700     05      REPLY-LAENGE         PIC  9(04) COMP.
013800     05      FILLER               PIC X(02).
013900
014000*--------------------------------------------------------------------*
014100* Display-Felder: Praefix D                                           
014200*--------------------------------------------------------------------*
014300 01          DISPLAY-FELDER.
014400     05      D-NUM1               PIC  9.
014500     05      D-NUM2               PIC  9(02).
014600     05      D-NUM3               PIC  9(03).
014700     05      D-NUM4               PIC -9(04).
014800     05      D-NUM6               PIC  9(06).
014900     05      D-NUM9               PIC  9(09).
015000     05      D-SEQ-Z               PIC ZZZ9.
015100     05      FILLER               PIC X(02).
015200
015300*--------------------------------------------------------------------*
015400* Felder mit konstantem Inhalt: Praefix K                             
015500*--------------------------------------------------------------------*
015600 01          KONSTANTE-FELDER.
015700     05      K-MODUL              PIC X(08)          VALUE "RULPRC0M".
015800     05      K-RLF-NAME           PIC X(12)          VALUE "RULESET.DAT".
015900     05      K-RDF-NAME           PIC X(13)          VALUE "RULEDATA.DAT".
016000     05      K-RPT-NAME           PIC X(13)          VALUE "RULEREPT.DAT".
016100     05      K-SHEET-LIT          PIC X(05)          VALUE "Sheet".
016200     05      K-NEWLINE            PIC X(01)          VALUE X"0A".
016300     05      FILLER               PIC X(02).
016400
016500*----------------------------------------------------------------*
016600* Conditional-Felder                                               
016700*----------------------------------------------------------------*
016800 01          SCHALTER.
016900     05      FILE-STATUS          PIC X(02).
017000          88 FILE-OK                          VALUE "00".
017100          88 FILE-NOK                         VALUE "01" THRU "99".
017200          88 FILE-TIME-OUT                    VALUE "30".
017300     05      REC-STAT REDEFINES  FILE-STATUS.
017400         10   FILE-STATUS1        PIC X.
017500          88 FILE-EOF                         VALUE "1".
017600          88 FILE-INVALID                     VALUE "2".
017700          88 FILE-PERMERR                     VALUE "3".
017800          88 FILE-LOGICERR                    VALUE "4".
017900          88 FILE-NONAME                      VALUE "5" THRU "8".
018000          88 FILE-IMPLERR                     VALUE "9".
018100         10                       PIC X.
018200
018300     05      PRG-STATUS           PIC 9.
018400          88 PRG-OK                           VALUE ZERO.
018500          88 PRG-NOK                          VALUE 1 THRU 9.
018600          88 PRG-ENDE                         VALUE 1.
018700          88 PRG-ABBRUCH                      VALUE 2.
018800
018900     05      W-RLF-SW             PIC X(01).
019000          88 RLF-EOF                          VALUE "Y".
019100     05      W-RDF-SW             PIC X(01).
019200          88 RDF-EOF                          VALUE "Y".
019300
019400     05      W-FILTER-SW          PIC X(01).
019500          88 FILTER-OK                        VALUE "Y".
019600     05      W-SUBSTR-SW          PIC X(01).
019700          88 SUBSTR-FOUND                     VALUE "Y".
019800     05      FILLER               PIC X(02).
019900
020000*--------------------------------------------------------------------*
020100* weitere Arbeitsfelder                                               
020200*--------------------------------------------------------------------*
020300 01          WORK-FELDER.
020400     05      W-DUMMY              PIC X(02).
020500     05      FILLER               PIC X(02).
020600 01          ZEILE                PIC X(80) VALUE SPACES.
020700
020800 01          ASS-FNAME            PIC X(80).
020900 01          ASS-FSTATUS          PIC S9(04) COMP.
021000
021100 01          RPT-REC-LEN          PIC S9(04) COMP.
021200 01          W-HELD-RULESET-ID    PIC X(30).
021300 01          W-CUR-DESC-LEN       PIC S9(04) COMP.
021400 01          W-CUR-MSG-LEN        PIC S9(04) COMP.
021500 01          W-TRIM-RAW           PIC X(400).
021600 01          W-TRIM-RESULT        PIC X(400).
021700 01          W-HDR-BUILD          PIC X(260).
021800 01          W-HDR-PTR            PIC S9(04) COMP.
021900
022000 01          RULESET-SEQ-NO       PIC S9(04) COMP VALUE ZERO.
022100 01          RULE-GRAND-TOTAL     PIC S9(04) COMP VALUE ZERO.
022200
022300*--------------------------------------------------------------------*
022400* Satzbilder RULESET-METADATA / RULE-RECORD (Puffer)                  
022500*--------------------------------------------------------------------*
022600 COPY RULMETAC OF "=RULLIB".
022700
022800*--------------------------------------------------------------------*
022900* Zeilenbilder RULE-REPORT-FILE                                       
023000*--------------------------------------------------------------------*
023100 COPY RULRPTC OF "=RULLIB".
023200
023300*--------------------------------------------------------------------*
023400* Datum-Uhrzeitfelder (fuer TAL-Routine)                              
023500*--------------------------------------------------------------------*
023600 01          TAL-TIME.
023700     05      TAL-JHJJMMTT.
023800         10  TAL-JHJJ             PIC S9(04) COMP.
023900         10  TAL-MM               PIC S9(04) COMP.
024000         10  TAL-TT               PIC S9(04) COMP.
024100     05      TAL-HHMI.
024200         10  TAL-HH               PIC S9(04) COMP.
024300         10  TAL-MI               PIC S9(04) COMP.
024400     05      TAL-SS               PIC S9(04) COMP.
024500     05      TAL-HS               PIC S9(04) COMP.
024600     05      TAL-MS               PIC S9(04) COMP.
024700
024800 01          TAL-TIME-D.
024900     05      TAL-JHJJMMTT.
025000         10  TAL-JHJJ             PIC  9(04).
025100         10  TAL-MM               PIC  9(02).
025200         10  TAL-TT               PIC  9(02).
025300     05      TAL-HHMI.
025400         10  TAL-HH               PIC  9(02).
025500         10  TAL-MI               PIC  9(02).
025600     05      TAL-SS               PIC  9(02).
025700     05      TAL-HS               PIC  9(02).
025800     05      TAL-MS               PIC  9(02).
025900 01          TAL-TIME-N REDEFINES TAL-TIME-D.
026000     05      TAL-TIME-N16         PIC  9(16).
026100     05      TAL-TIME-REST        PIC  9(02).
026200
026300 LINKAGE SECTION.
026400
026500*--> Uebergabe aus Treiberprogramm RULDRV0O                           
026600 01     LINK-REC.
026700     05  LINK-HDR.
026800         10 LINK-CMD              PIC X(02).
026900*        "RP" = Regelwerke verarbeiten und Report schreiben       
027000         10 LINK-RC               PIC S9(04) COMP.
027100*        0    = OK                                                 
027200*        9999 = Programmabbruch - Treiberprogramm muss reagieren   
027300     05  LINK-DATA.
027400         10 LINK-RULESETPATH      PIC X(80).
027500         10 LINK-RULESETPATH-LEN  PIC S9(04) COMP.
027600         10 LINK-OUTPUTPATH       PIC X(80).
027700         10 LINK-OUTPUTPATH-LEN   PIC S9(04) COMP.
027800         10 LINK-FILTER-COUNT     PIC S9(04) COMP.
027900         10 LINK-FILTER-TAB OCCURS 20 TIMES
028000                                  PIC X(30).
028100         10 LINK-RULESET-COUNT    PIC S9(04) COMP.
028200         10 LINK-RULE-COUNT       PIC S9(04) COMP.
028300
028400 PROCEDURE DIVISION USING LINK-REC.
028500
028600******************************************************************
028700* Steuerungs-Section                                                  
028800******************************************************************
028900 A100-STEUERUNG SECTION.
029000 A100-00.
029100     IF  SHOW-VERSION
029200         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
029300         STOP RUN
029400     END-IF
029500
029600     PERFORM B000-VORLAUF
029700     IF  PRG-ABBRUCH
029800         CONTINUE
029900     ELSE
030000         PERFORM B100-VERARBEITUNG
030100     END-IF
030200
030300     PERFORM B090-ENDE
030400     EXIT PROGRAM
030500     .
030600 A100-99.
030700     EXIT.
030800
030900******************************************************************
031000* Vorlauf                                                              
031100******************************************************************
031200 B000-VORLAUF SECTION.
031300 B000-00.
031400     PERFORM C000-INIT
031500     PERFORM F100-OPEN-FILES
031600     IF PRG-ABBRUCH
031700        EXIT SECTION
031800     END-IF
031900
032000*  ---> Vorausleseung (Lookahead) je eine RULESET- und RULE-Zeile     
032100     PERFORM F200-READ-RULESET
032200     PERFORM F210-READ-RULEDATA
032300     .
032400 B000-99.
032500     EXIT.
032600
032700******************************************************************
032800* Ende                                                                 
032900******************************************************************
033000 B090-ENDE SECTION.
033100 B090-00.
033200     PERFORM F900-CLOSE-FILES
033300
033400     MOVE RULESET-SEQ-NO   TO LINK-RULESET-COUNT
033500     MOVE RULE-GRAND-TOTAL TO LINK-RULE-COUNT
033600
033700     IF PRG-ABBRUCH
033800        MOVE 9999 TO LINK-RC
033900     ELSE
034000        MOVE ZERO TO LINK-RC
034100     END-IF
034200     .
034300 B090-99.
034400     EXIT.
034500
034600******************************************************************
034700* Verarbeitung - Regelwerk-Verzeichnistreiber                          
034800******************************************************************
034900 B100-VERARBEITUNG SECTION.
035000 B100-00.
035100     PERFORM C100-PROCESS-RULESET
035200             UNTIL RLF-EOF OR PRG-ABBRUCH
035300     .
035400 B100-99.
035500     EXIT.
035600
035700******************************************************************
035800* Initialisierung von Feldern und Strukturen                          
035900******************************************************************
036000 C000-INIT SECTION.
036100 C000-00.
036200     INITIALIZE SCHALTER
036300                LINK-RC
036400                LINK-RULESET-COUNT
036500                LINK-RULE-COUNT
036600                WS-RULESET-META
036700                WS-RULE-BUFFER
036800     MOVE ZERO  TO RULE-LINES-COUNT
036900                RULESET-SEQ-NO
037000                RULE-GRAND-TOTAL
037100
037200     PERFORM U200-TIMESTAMP
037300     DISPLAY K-MODUL " Start Verarbeitung "
037400             TAL-TT "." TAL-MM "." TAL-JHJJ " "
037500             TAL-HH ":" TAL-MI ":" TAL-SS
037600     .
037700 C000-99.
037800     EXIT.
037900
038000******************************************************************
038100* Ein Regelwerk (1 Satz RULESET-LIST-FILE) verarbeiten                 
038200******************************************************************
038300 C100-PROCESS-RULESET SECTION.
038400 C100-00.
038500     MOVE RLF-RULESET-ID TO W-HELD-RULESET-ID
038600     PERFORM C200-FILTER-MATCH
038700
038800     IF NOT FILTER-OK
038900*     ---> Filter nicht erfuellt - Unterverzeichnis wird uebersprungen, 
039000*          zugehoerige RULE-DATA-FILE-Saetze aber dennoch mitlaufen     
039100*          lassen (Kontrollfeld-Synchronisation darf nicht abreissen)   
039200        DISPLAY "uebersprungen (Filter): " RLF-RULESET-ID
039300     ELSE
039400*     ---> Kopfdaten des Regelwerks uebernehmen (RS-NAME/RS-DESC)       
039500        MOVE RLF-RULESET-ID TO RSM-RULESET-ID
039600        MOVE RLF-NAME        TO RSM-NAME
039700        MOVE RLF-DESC        TO RSM-DESC
039800
039900        MOVE ZERO TO RSM-NAME-LEN
040000        IF RSM-NAME NOT = SPACES
040100           ENTER TAL "String^Laenge" USING RSM-NAME, 60
040200                                     GIVING RSM-NAME-LEN
040300        END-IF
040400        MOVE ZERO TO RSM-DESC-LEN
040500        IF RSM-DESC NOT = SPACES
040600           ENTER TAL "String^Laenge" USING RSM-DESC, 200
040700                                     GIVING RSM-DESC-LEN
040800        END-IF
040900        MOVE ZERO TO RULE-LINES-COUNT
041000     END-IF
041100
041200*  ---> Regeln des Regelwerks einsammeln bzw. nur ueberlesen            
041300*       (Kontrollfeld-Match RDF-RULESET-ID = W-HELD-RULESET-ID)         
041400     PERFORM C110-COLLECT-RULES
041500             UNTIL RDF-EOF
041600                OR RDF-RULESET-ID NOT = W-HELD-RULESET-ID
041700
041800     IF FILTER-OK
041900        ADD 1 TO RULESET-SEQ-NO
042000        PERFORM C120-TITLE-DEFAULT
042100        PERFORM D100-EMIT-SECTION
042200        ADD RULE-LINES-COUNT TO RULE-GRAND-TOTAL
042300     END-IF
042400
042500     PERFORM F200-READ-RULESET
042600     .
042700 C100-99.
042800     EXIT.
042900
043000******************************************************************
043100* Regeln einsammeln, solange RDF-RULESET-ID zum Regelwerk passt        
043200******************************************************************
043300 C110-COLLECT-RULES SECTION.
043400 C110-00.
043500     IF FILTER-OK
043600        PERFORM C111-EXTRACT-RULE
043700     END-IF
043800     PERFORM F210-READ-RULEDATA
043900     .
044000 C110-99.
044100     EXIT.
044200
044300******************************************************************
044400* Eine Regel aus RULE-DATA-FILE extrahieren und im Puffer ablegen      
044500******************************************************************
044600 C111-EXTRACT-RULE SECTION.
044700 C111-00.
044800     IF RULE-LINES-COUNT >= MAX-RULE-LINES
044900*     ---> Pufferobergrenze erreicht - weitere Regeln werden          
045000*          fuer dieses Regelwerk nicht mehr aufgenommen                
045100        DISPLAY "Pufferobergrenze " MAX-RULE-LINES " erreicht fuer "
045200                W-HELD-RULESET-ID
045300        EXIT SECTION
045400     END-IF
045500
045600     ADD 1 TO RULE-LINES-COUNT
045700
045800*  ---> Felder mit Default (Leerstring), wenn im Satz nicht belegt     
045900     MOVE SPACES TO RUL-ID (RULE-LINES-COUNT)
046000     IF RDF-RULE-ID NOT = SPACES
046100        MOVE RDF-RULE-ID TO RUL-ID (RULE-LINES-COUNT)
046200     END-IF
046300
046400*  ---> RULE-WHEN: bereits block-formatiert/getrimmt angeliefert,      
046500*       keine weitere Umwandlung (1:1-Durchreichen)                    
046600     MOVE RDF-WHEN TO RUL-WHEN (RULE-LINES-COUNT)
046700
046800     MOVE SPACES TO RUL-DESC (RULE-LINES-COUNT)
046900     IF RDF-DESC NOT = SPACES
047000        MOVE RDF-DESC TO RUL-DESC (RULE-LINES-COUNT)
047100        MOVE RUL-DESC (RULE-LINES-COUNT) TO W-TRIM-RAW
047200        PERFORM C113-TRIM-LEADING
047300        MOVE W-TRIM-RESULT TO RUL-DESC (RULE-LINES-COUNT)
047400     END-IF
047500
047600     MOVE SPACES TO RUL-MSG (RULE-LINES-COUNT)
047700     IF RDF-MSG NOT = SPACES
047800        MOVE RDF-MSG TO RUL-MSG (RULE-LINES-COUNT)
047900        MOVE RUL-MSG (RULE-LINES-COUNT) TO W-TRIM-RAW
048000        PERFORM C113-TRIM-LEADING
048100        MOVE W-TRIM-RESULT TO RUL-MSG (RULE-LINES-COUNT)
048200     END-IF
048300
048400     PERFORM C112-MERGE-DESC-MSG
048500     .
048600 C111-99.
048700     EXIT.
048800
048900******************************************************************
049000* Merge-Regel: RUL-DESC + Zeilenvorschub + RUL-MSG                     
049100******************************************************************
049200 C112-MERGE-DESC-MSG SECTION.
049300 C112-00.
049400     MOVE SPACES TO RUL-MERGED (RULE-LINES-COUNT)
049500
049600     MOVE ZERO TO W-CUR-DESC-LEN
049700     IF RUL-DESC (RULE-LINES-COUNT) NOT = SPACES
049800        ENTER TAL "String^Laenge"
049900                USING  RUL-DESC (RULE-LINES-COUNT), 400
050000                GIVING W-CUR-DESC-LEN
050100     END-IF
050200
050300     MOVE ZERO TO W-CUR-MSG-LEN
050400     IF RUL-MSG (RULE-LINES-COUNT) NOT = SPACES
050500        ENTER TAL "String^Laenge"
050600                USING  RUL-MSG (RULE-LINES-COUNT), 400
050700                GIVING W-CUR-MSG-LEN
050800     END-IF
050900
051000     EVALUATE TRUE
051100
051200        WHEN W-CUR-DESC-LEN > ZERO AND W-CUR-MSG-LEN > ZERO
051300             STRING RUL-DESC (RULE-LINES-COUNT) (1:W-CUR-DESC-LEN)
051400                                               DELIMITED BY SIZE,
051500                    K-NEWLINE                  DELIMITED BY SIZE,
051600                    RUL-MSG  (RULE-LINES-COUNT) (1:W-CUR-MSG-LEN)
051700                                               DELIMITED BY SIZE
051800             INTO   RUL-MERGED (RULE-LINES-COUNT)
051900
052000        WHEN W-CUR-DESC-LEN > ZERO
052100             MOVE RUL-DESC (RULE-LINES-COUNT) (1:W-CUR-DESC-LEN)
052200                  TO RUL-MERGED (RULE-LINES-COUNT) (1:W-CUR-DESC-LEN)
052300
052400        WHEN W-CUR-MSG-LEN > ZERO
052500             MOVE RUL-MSG (RULE-LINES-COUNT) (1:W-CUR-MSG-LEN)
052600                  TO RUL-MERGED (RULE-LINES-COUNT) (1:W-CUR-MSG-LEN)
052700
052800        WHEN OTHER
052900             CONTINUE
053000
053100     END-EVALUATE
053200     .
053300 C112-99.
053400     EXIT.
053500
053600******************************************************************
053700* Fuehrende Blanks aus W-TRIM-RAW entfernen, Ergebnis in W-TRIM-RESULT  
053800* (RUL-DESC/RUL-MSG muessen it. Vorgabe fuehrend UND nachlaufend       
053900* getrimmt sein - nachlaufend erledigt String^Laenge implizit ueber    
054000* die anschliessende Laengenermittlung in C112-MERGE-DESC-MSG)         
054100******************************************************************
054200 C113-TRIM-LEADING SECTION.
054300 C113-00.
054400     MOVE 1 TO C4-PTR
054500     PERFORM C121-SCAN-NONBLANK
054600             VARYING C4-PTR FROM 1 BY 1 UNTIL
054700                     C4-PTR > 400
054800                  OR W-TRIM-RAW(C4-PTR:1) NOT = SPACE
054900
055000     MOVE SPACES TO W-TRIM-RESULT
055100     IF C4-PTR <= 400
055200        MOVE W-TRIM-RAW (C4-PTR:) TO W-TRIM-RESULT
055300     END-IF
055400     .
055500 C113-99.
055600     EXIT.
055700
055800******************************************************************
055900* Abschnittstitel ermitteln: RS-NAME, sonst "Sheet" + lfd. Nummer     
056000******************************************************************
056100 C120-TITLE-DEFAULT SECTION.
056200 C120-00.
056300     IF RSM-NAME NOT = SPACES
056400        EXIT SECTION
056500     END-IF
056600
056700     MOVE RULESET-SEQ-NO TO D-SEQ-Z
056800     MOVE D-SEQ-Z         TO W-TRIM-RAW
056900     MOVE 1               TO C4-PTR
057000     PERFORM C121-SCAN-NONBLANK
057100             VARYING C4-PTR FROM 1 BY 1 UNTIL
057200                     C4-PTR > 4
057300                  OR W-TRIM-RAW(C4-PTR:1) NOT = SPACE
057400
057500     MOVE SPACES TO RSM-NAME
057600     STRING K-SHEET-LIT             DELIMITED BY SIZE,
057700            W-TRIM-RAW (C4-PTR:)    DELIMITED BY SIZE
057800     INTO   RSM-NAME
057900     .
058000 C120-99.
058100     EXIT.
058200
058300******************************************************************
058400* Leerlaufschritt fuer den Positionssuchlauf in C120-TITLE-DEFAULT     
058500******************************************************************
058600 C121-SCAN-NONBLANK SECTION.
058700 C121-00.
058800     CONTINUE
058900     .
059000 C121-99.
059100     EXIT.
059200
059300******************************************************************
059400* Filterregel: kein Filter, ODER Name = Filter, ODER Filter als        
059500* Teilstring im Namen enthalten (erster Treffer gewinnt)               
059600******************************************************************
059700 C200-FILTER-MATCH SECTION.
059800 C200-00.
059900     IF LINK-FILTER-COUNT = ZERO
060000        SET FILTER-OK TO TRUE
060100        EXIT SECTION
060200     END-IF
060300
060400     SET W-FILTER-SW TO SPACE
060500     PERFORM C201-CHECK-ONE-FILTER
060600             VARYING C4-I2 FROM 1 BY 1 UNTIL
060700                     C4-I2 > LINK-FILTER-COUNT
060800                  OR FILTER-OK
060900     .
061000 C200-99.
061100     EXIT.
061200
061300******************************************************************
061400* Einen Filtereintrag gegen RLF-RULESET-ID pruefen                     
061500******************************************************************
061600 C201-CHECK-ONE-FILTER SECTION.
061700 C201-00.
061800     IF LINK-FILTER-TAB (C4-I2) = SPACES
061900        EXIT SECTION
062000     END-IF
062100
062200     IF RLF-RULESET-ID = LINK-FILTER-TAB (C4-I2)
062300        SET FILTER-OK TO TRUE
062400        EXIT SECTION
062500     END-IF
062600
062700     PERFORM C202-SUBSTR-SEARCH
062800     IF SUBSTR-FOUND
062900        SET FILTER-OK TO TRUE
063000     END-IF
063100     .
063200 C201-99.
063300     EXIT.
063400
063500******************************************************************
063600* Teilstringsuche: LINK-FILTER-TAB(C4-I2) in RLF-RULESET-ID gesucht    
063700* (Algorithmus nach dem Vorbild C100-LOOK4ANNOTATION aus SSFANO0M)     
063800******************************************************************
063900 C202-SUBSTR-SEARCH SECTION.
064000 C202-00.
064100     SET W-SUBSTR-SW TO SPACE
064200
064300     ENTER TAL "String^Laenge" USING RLF-RULESET-ID, 30
064400                               GIVING C4-LEN
064500     ENTER TAL "String^Laenge" USING LINK-FILTER-TAB (C4-I2), 30
064600                               GIVING C4-I1
064700
064800     IF C4-I1 = ZERO OR C4-I1 > C4-LEN
064900        EXIT SECTION
065000     END-IF
065100
065200     PERFORM C203-COMPARE-AT-PTR
065300             VARYING C4-PTR FROM 1 BY 1 UNTIL
065400                     C4-PTR > (C4-LEN - C4-I1 + 1)
065500                  OR SUBSTR-FOUND
065600     .
065700 C202-99.
065800     EXIT.
065900
066000******************************************************************
066100* Vergleich an einer Position des Teilstringsuchlaufs                  
066200******************************************************************
066300 C203-COMPARE-AT-PTR SECTION.
066400 C203-00.
066500     IF RLF-RULESET-ID (C4-PTR:C4-I1) = LINK-FILTER-TAB (C4-I2) (1:C4-I1)
066600        SET SUBSTR-FOUND TO TRUE
066700     END-IF
066800     .
066900 C203-99.
067000     EXIT.
067100
067200******************************************************************
067300* Report-Abschnitt schreiben: Kopf-, Titelzeile, dann Detailzeilen     
067400******************************************************************
067500 D100-EMIT-SECTION SECTION.
067600 D100-00.
067700     MOVE SPACES         TO RPT-HEADER-LINE
067800     MOVE "Description"  TO RPH-LABEL
067900     MOVE " | "          TO RPH-FILL1
068000
068100*  ---> RS-NAME steht zu diesem Zeitpunkt garantiert (C120-TITLE-
068200*       DEFAULT ist bereits gelaufen); RS-DESC darf nach dem        
068300*       Doppelpunkt leer bleiben, Literale selbst sind immer fest   
068400     MOVE SPACES TO W-HDR-BUILD
068500     MOVE 1      TO W-HDR-PTR
068600     STRING "name:"                       DELIMITED BY SIZE,
068700            RSM-NAME (1:RSM-NAME-LEN)      DELIMITED BY SIZE,
068800            " Description:"                DELIMITED BY SIZE
068900     INTO   W-HDR-BUILD
069000     WITH POINTER W-HDR-PTR
069100     IF RSM-DESC-LEN > ZERO
069200        STRING RSM-DESC (1:RSM-DESC-LEN)    DELIMITED BY SIZE
069300        INTO   W-HDR-BUILD
069400        WITH POINTER W-HDR-PTR
069500     END-IF
069600     MOVE W-HDR-BUILD TO RPH-VALUE
069700     MOVE RPT-HEADER-LINE TO RULE-REPORT-RECORD
069800     MOVE 280             TO RPT-REC-LEN
069900     WRITE RULE-REPORT-RECORD
070000
070100     MOVE SPACES      TO RPT-TITLE-LINE
070200     MOVE "RuleID"    TO RPT-LABEL-A
070300     MOVE " | "       TO RPT-FILL-A
070400     MOVE "When"      TO RPT-LABEL-B
070500     MOVE " | "       TO RPT-FILL-B
070600     MOVE "Description & Message" TO RPT-LABEL-C
070700     MOVE RPT-TITLE-LINE  TO RULE-REPORT-RECORD
070800     MOVE 50              TO RPT-REC-LEN
070900     WRITE RULE-REPORT-RECORD
071000
071100     PERFORM D110-WRITE-DETAIL
071200             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > RULE-LINES-COUNT
071300     .
071400 D100-99.
071500     EXIT.
071600
071700******************************************************************
071800* Eine Detailzeile (1 Regel aus dem Puffer) schreiben                  
071900******************************************************************
072000 D110-WRITE-DETAIL SECTION.
072100 D110-00.
072200     MOVE SPACES             TO RPT-DETAIL-LINE
072300     MOVE RUL-ID     (C4-I1) TO RPD-RULE-ID
072400     MOVE " | "              TO RPD-FILL-A
072500     MOVE RUL-WHEN   (C4-I1) TO RPD-WHEN
072600     MOVE " | "              TO RPD-FILL-B
072700     MOVE RUL-MERGED (C4-I1) TO RPD-MERGED
072800     MOVE RPT-DETAIL-LINE    TO RULE-REPORT-RECORD
072900     MOVE 1360               TO RPT-REC-LEN
073000     WRITE RULE-REPORT-RECORD
073100     .
073200 D110-99.
073300     EXIT.
073400
073500******************************************************************
073600* Dateien dynamisch zuweisen und oeffnen                               
073700******************************************************************
073800 F100-OPEN-FILES SECTION.
073900 F100-00.
074000     MOVE SPACES TO ASS-FNAME
074100     STRING LINK-RULESETPATH (1:LINK-RULESETPATH-LEN) DELIMITED BY SIZE,
074200            "/"                                      DELIMITED BY SIZE,
074300            K-RLF-NAME                                DELIMITED BY SIZE
074400     INTO   ASS-FNAME
074500     ENTER "COBOLASSIGN" USING  RULESET-LIST-FILE
074600                                ASS-FNAME
074700                         GIVING ASS-FSTATUS
074800     IF ASS-FSTATUS NOT = ZERO
074900        DISPLAY "Fehler bei COBOLASSIGN: " ASS-FNAME " " ASS-FSTATUS
075000        SET PRG-ABBRUCH TO TRUE
075100        EXIT SECTION
075200     END-IF
075300     OPEN INPUT RULESET-LIST-FILE
075400     IF NOT FILE-OK
075500        DISPLAY "Fehler beim OPEN RULESET-LIST-FILE: " FILE-STATUS
075600        SET PRG-ABBRUCH TO TRUE
075700        EXIT SECTION
075800     END-IF
075900
076000     MOVE SPACES TO ASS-FNAME
076100     STRING LINK-RULESETPATH (1:LINK-RULESETPATH-LEN) DELIMITED BY SIZE,
076200            "/"                                      DELIMITED BY SIZE,
076300            K-RDF-NAME                                DELIMITED BY SIZE
076400     INTO   ASS-FNAME
076500     ENTER "COBOLASSIGN" USING  RULE-DATA-FILE
076600                                ASS-FNAME
076700                         GIVING ASS-FSTATUS
076800     IF ASS-FSTATUS NOT = ZERO
076900        DISPLAY "Fehler bei COBOLASSIGN: " ASS-FNAME " " ASS-FSTATUS
077000        SET PRG-ABBRUCH TO TRUE
077100        EXIT SECTION
077200     END-IF
077300     OPEN INPUT RULE-DATA-FILE
077400     IF NOT FILE-OK
077500        DISPLAY "Fehler beim OPEN RULE-DATA-FILE: " FILE-STATUS
077600        SET PRG-ABBRUCH TO TRUE
077700        EXIT SECTION
077800     END-IF
077900
078000     MOVE SPACES TO ASS-FNAME
078100     STRING LINK-OUTPUTPATH (1:LINK-OUTPUTPATH-LEN)   DELIMITED BY SIZE,
078200            "/"                                      DELIMITED BY SIZE,
078300            K-RPT-NAME                                DELIMITED BY SIZE
078400     INTO   ASS-FNAME
078500     ENTER "COBOLASSIGN" USING  RULE-REPORT-FILE
078600                                ASS-FNAME
078700                         GIVING ASS-FSTATUS
078800     IF ASS-FSTATUS NOT = ZERO
078900        DISPLAY "Fehler bei COBOLASSIGN: " ASS-FNAME " " ASS-FSTATUS
079000        SET PRG-ABBRUCH TO TRUE
079100        EXIT SECTION
079200     END-IF
079300     OPEN OUTPUT RULE-REPORT-FILE
079400     IF NOT FILE-OK
079500        DISPLAY "Fehler beim OPEN RULE-REPORT-FILE: " FILE-STATUS
079600        SET PRG-ABBRUCH TO TRUE
079700     END-IF
079800     .
079900 F100-99.
080000     EXIT.
080100
080200******************************************************************
080300* Naechsten Satz RULESET-LIST-FILE lesen (Vorausleseung)               
080400******************************************************************
080500 F200-READ-RULESET SECTION.
080600 F200-00.
080700     READ RULESET-LIST-FILE
080800         AT END SET RLF-EOF TO TRUE
080900     END-READ
081000     IF NOT RLF-EOF AND FILE-NOK
081100        DISPLAY "Fehler beim READ RULESET-LIST-FILE: " FILE-STATUS
081200        SET PRG-ABBRUCH TO TRUE
081300     END-IF
081400     .
081500 F200-99.
081600     EXIT.
081700
081800******************************************************************
081900* Naechsten Satz RULE-DATA-FILE lesen (Vorausleseung)                  
082000******************************************************************
082100 F210-READ-RULEDATA SECTION.
082200 F210-00.
082300     READ RULE-DATA-FILE
082400         AT END SET RDF-EOF TO TRUE
082500     END-READ
082600     IF NOT RDF-EOF AND FILE-NOK
082700        DISPLAY "Fehler beim READ RULE-DATA-FILE: " FILE-STATUS
082800        SET PRG-ABBRUCH TO TRUE
082900     END-IF
083000     .
083100 F210-99.
083200     EXIT.
083300
083400******************************************************************
083500* Dateien schliessen                                                   
083600******************************************************************
083700 F900-CLOSE-FILES SECTION.
083800 F900-00.
083900     CLOSE RULESET-LIST-FILE
084000     CLOSE RULE-DATA-FILE
084100     CLOSE RULE-REPORT-FILE
084200     .
084300 F900-99.
084400     EXIT.
084500
084600******************************************************************
084700* TIMESTAMP erstellen                                                  
084800******************************************************************
084900 U200-TIMESTAMP SECTION.
085000 U200-00.
085100     ENTER TAL "TIME" USING TAL-TIME
085200     MOVE CORR TAL-TIME TO TAL-TIME-D
085300     .
085400 U200-99.
085500     EXIT.
085600
085700******************************************************************
085800* ENDE Source-Programm                                                 
085900******************************************************************
