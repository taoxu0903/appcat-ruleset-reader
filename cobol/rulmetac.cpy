000100******************************************************************
000200* RULMETAC                                                    *
000300* Copybook-Bibliothek =RULLIB                                 *
000400* Satzbilder fuer Regelwerk-Report (RULESET/RULE)             *
000500*                                                              *
000600* Wird eingebunden in SSF-Modul RULPRC0M (COPY RULMETAC        
000700* OF "=RULLIB".) - liefert die Arbeitsbereiche fuer die       
000800* Kopfdaten eines Regelwerks (RULESET-METADATA) und die        
000900* Tabelle der daraus extrahierten Einzelregeln (RULE-RECORD). 
001000*                                                              *
001100*----------------------------------------------------------------
001200* Aenderungen                                                  *
001300*----------------------------------------------------------------
001400* Vers. | Datum    | von | Kommentar                             
001500*-------|----------|-----|---------------------------------------
001600*A.00.00|1989-02-14| HW  | Neuerstellung (SATZBILD REGELWERK)    
001700*A.01.00|1991-07-30| HW  | RS-DESC von X(80) auf X(200) erweitert
001800*A.02.00|1994-11-03| kl  | RULE-WHEN eingefuehrt (WHEN-Klausel)  
001900*A.02.01|1999-01-18| kl  | Jahr-2000: RS-STAMP auf 4-stelliges   
002000*       |          |     | Jahr umgestellt (Y2K)                
002100*G.00.00|2018-09-11| LOR | Umbau auf Report-Batch SSFNEW-7,      
002200*       |          |     | RULE-MERGED (Merge Desc+Msg) neu      
002300*G.00.01|2018-09-25| LOR | RUL-MERGED auf X(800) erweitert        
002400*G.00.02|2019-02-06| kl  | Tabellenobergrenze MAX-RULE-LINES      
002500*       |          |     | von 200 auf 300 angehoben              
002600*G.00.03|2019-02-06| kl  | WS-RULE-ENTRY (Einzelsatzbild) entfernt,
002700*       |          |     | Namensdopplung mit Tabellenspalte RUL- 
002800*       |          |     | ID/-DESC/-MSG/-WHEN/-MERGED behoben    
002900******************************************************************
003000
003100*------------------------------------------------------------------
003200* Kopfdaten eines Regelwerks (Quelle: RULESET-LIST-FILE)            
003300* -> entspricht RULESET-METADATA-RECORD                             
003400*------------------------------------------------------------------
003500 01          WS-RULESET-META.
003600     05      RSM-RULESET-ID      PIC X(30).
003700*             Ordnungsbegriff, identisch mit RDF-RULESET-ID in     
003800*             RULE-DATA-FILE (Kontrollfeld fuer den Gruppenwechsel)
003900     05      RSM-NAME            PIC X(60).
004000*             Anzeigename des Regelwerks, kann blank sein          
004100     05      RSM-DESC            PIC X(200).
004200     05      RSM-NAME-LEN        PIC S9(04) COMP.
004300     05      RSM-DESC-LEN        PIC S9(04) COMP.
004400     05      FILLER              PIC X(10).
004500
004600*------------------------------------------------------------------
004700* Flache Sicht auf WS-RULESET-META fuer STRING-Aufbau der           
004800* Report-Kopfzeile (REDEFINES, kein eigener Speicherplatz)          
004900*------------------------------------------------------------------
005000 01          RSM-META-LINE REDEFINES WS-RULESET-META
005100                                 PIC X(300).
005200
005300*------------------------------------------------------------------
005400* Sammeltabelle aller Regeln eines Regelwerks (RULE-RECORD je       
005500* Tabellenzeile). Aufbau und                                        
005600* Zaehlerpaar entsprechen dem Puffer-Idiom aus SSFANO0M            
005700* (SRC-LINES-BUFFER / MAX-SRC-LINES / SRC-LINES-COUNT).            
005800*------------------------------------------------------------------
005900 01          WS-RULE-BUFFER.
006000     05      WS-RULE-LINE OCCURS 300 TIMES.
006100         10  RUL-ID                PIC X(30).
006200         10  RUL-WHEN              PIC X(500).
006300         10  RUL-DESC              PIC X(400).
006400         10  RUL-MSG               PIC X(400).
006500         10  RUL-MERGED            PIC X(800).
006600         10  FILLER                PIC X(20).
006700
006800 01          MAX-RULE-LINES         PIC S9(04) COMP VALUE 300.
006900 01          RULE-LINES-COUNT       PIC S9(04) COMP VALUE ZERO.
007000
007100*------------------------------------------------------------------
007200* ENDE COPYBOOK RULMETAC                                            
007300*------------------------------------------------------------------
