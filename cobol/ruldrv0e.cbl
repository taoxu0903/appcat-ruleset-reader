?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
000100
?SEARCH  =RULPRC0
000200
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000300
000400 IDENTIFICATION DIVISION.
000500
000600 PROGRAM-ID. RULDRV0O.
000700 AUTHOR. H. WEGENER.
000800 INSTALLATION. ABT-DV ANWENDUNGSENTWICKLUNG.
000900 DATE-WRITTEN. 1989-02-14.
001000 DATE-COMPILED.
001100 SECURITY. NUR FUER INTERNEN GEBRAUCH - ABT-DV.
001200
001300
001400******************************************************************
001500* Letzte Aenderung :: 2019-02-06
001600* Letzte Version   :: G.00.02
001700* Kurzbeschreibung :: Treiberprogramm fuer Regelwerk-Report
001800* Auftrag          :: SSFNEW-7
001900*
002000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200*----------------------------------------------------------------*
002300* Vers. | Datum    | von | Kommentar                             *
002400*-------|----------|-----|---------------------------------------*
002500*A.00.00|1989-02-14| HW  | Neuerstellung - Auswertung Regelwerk-  
002600*       |          |     | Verzeichnis (PARM-Datei), Ausgabe auf 
002700*       |          |     | Listendrucker                         
002800*A.01.00|1991-07-30| HW  | Mehrere Unterverzeichnisfilter (FILTER=)
002900*A.02.00|1994-11-03| kl  | Regel-WHEN-Klausel mit ausgegeben      
003000*A.02.01|1999-01-18| kl  | Jahr-2000: Datumsfelder in Kopfzeile   
003100*       |          |     | auf 4-stelliges Jahr umgestellt (Y2K)  
003200*F.00.00|2006-04-20| pst | Umstieg PARM-Datei auf GETSTARTUPTEXT  
003300*F.01.00|2011  |      | Pfadlaenge auf 80 Zeichen angehoben        
003400*G.00.00|2018-09-11| LOR | SSFNEW-7: Umbau auf Batch-Report-Line, 
003500*       |          |     | Excel-Sheet-Logik (vormals PRGLST0O)   
003600*       |          |     | abgeloest durch RULDRV0O/RULPRC0M      
003700*G.00.01|2018-09-25| LOR | Parameter RULESETPATH=/OUTPUTPATH=/    
003800*       |          |     | FILTERS= statt Altparameter EI/FI      
003900*G.00.02|2019-02-06| kl  | Ausgabeverzeichnis wird bei Bedarf      
004000*       |          |     | automatisch angelegt (FILE_CREATEDIR_) 
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500*
004600* Treiber fuer den Regelwerk-Report. Liest ueber GETSTARTUPTEXT   
004700* die Parameter RULESETPATH=, OUTPUTPATH= und (optional) FILTERS=,
004800* prueft die Pfade und ruft das Verarbeitungsmodul RULPRC0M auf,  
004900* das je Regelwerk-Unterverzeichnis einen Report-Abschnitt in     
005000* RULE-REPORT-FILE schreibt.                                      
005100*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-15 IS ANZEIGE-VERSION
005800         ON STATUS IS SHOW-VERSION
005900     CLASS ALPHNUM IS "0123456789"
006000                      "abcdefghijklmnopqrstuvwxyz"
006100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006200                      " .,;-_!$%&/=*+".
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100
007200 WORKING-STORAGE SECTION.
007300*--------------------------------------------------------------------*
007400* Comp-Felder: Praefix Cn mit n = Anzahl Digits                       
007500*--------------------------------------------------------------------*
007600 01          COMP-FELDER.
007700     05      C4-ANZ              PIC S9(04) COMP.
007800     05      C4-COUNT            PIC S9(04) COMP.
007900     05      C4-I1               PIC S9(04) COMP.
008000     05      C4-I2               PIC S9(04) COMP.
008100     05      C4-LEN               PIC S9(04) COMP.
008200     05      C4-PTR               PIC S9(04) COMP.
008300     05      C4-EQPOS             PIC S9(04) COMP.
008400
008500     05      C4-X.
008600         10                       PIC X VALUE LOW-VALUE.
008700         10  C4-X2                PIC X.
008800     05      C4-NUM REDEFINES C4-X
008900                                  PIC S9(04) COMP.
009000
009100     05      C9-ANZ               PIC S9(09) COMP.
009200     05      C9-COUNT             PIC S9(09) COMP.
009300     05      REPLY-LAENGE         PIC  9(04) COMP.
009400     05      FILLER               PIC X(02).
009500
009600*--------------------------------------------------------------------*
009700* Display-Felder: Praefix D                                           
009800*--------------------------------------------------------------------*
009900 01          DISPLAY-FELDER.
010000     05      D-NUM1               PIC  9.
010100     05      D-NUM2               PIC  9(02).
010200     05      D-NUM3               PIC  9(03).
010300     05      D-NUM4               PIC -9(04).
010400     05      D-NUM6               PIC  9(06).
010500     05      D-NUM9               PIC  9(09).
010600     05      FILLER               PIC X(02).
010700
010800*--------------------------------------------------------------------*
010900* Felder mit konstantem Inhalt: Praefix K                             
011000*--------------------------------------------------------------------*
011100 01          KONSTANTE-FELDER.
011200     05      K-MODUL              PIC X(08)          VALUE "RULDRV0O".
011300     05      FILLER               PIC X(02).
011400
011500*----------------------------------------------------------------*
011600* Conditional-Felder                                               
011700*----------------------------------------------------------------*
011800 01          SCHALTER.
011900     05      FILE-STATUS          PIC X(02).
012000          88 FILE-OK                          VALUE "00".
012100          88 FILE-NOK                         VALUE "01" THRU "99".
012200          88 FILE-TIME-OUT                    VALUE "30".
012300     05      REC-STAT REDEFINES  FILE-STATUS.
012400         10   FILE-STATUS1        PIC X.
012500          88 FILE-EOF                         VALUE "1".
012600          88 FILE-INVALID                     VALUE "2".
012700          88 FILE-PERMERR                     VALUE "3".
012800          88 FILE-LOGICERR                    VALUE "4".
012900          88 FILE-NONAME                      VALUE "5" THRU "8".
013000          88 FILE-IMPLERR                     VALUE "9".
013100         10                       PIC X.
013200
013300     05      PRG-STATUS           PIC 9.
013400          88 PRG-OK                           VALUE ZERO.
013500          88 PRG-NOK                          VALUE 1 THRU 9.
013600          88 PRG-ENDE                         VALUE 1.
013700          88 PRG-ABBRUCH                      VALUE 2.
013800
013900     05      T-ERROR              PIC S9(04) COMP.
014000          88 T-PATH-EXISTS                    VALUE ZERO.
014100
014200     05      T-OBJECT-TYPE        PIC X(01).
014300          88 T-IS-DIRECTORY                   VALUE "D".
014400          88 T-IS-FILE                        VALUE "F".
014500
014600     05      FILLER               PIC X(02).
014700
014800*--------------------------------------------------------------------*
014900* weitere Arbeitsfelder                                               
015000*--------------------------------------------------------------------*
015100 01          WORK-FELDER.
015200     05      W-DUMMY              PIC X(02).
015300     05      FILLER               PIC X(02).
015400 01          ZEILE                PIC X(80) VALUE SPACES.
015500
015600 01          W-FILT-RAW           PIC X(30).
015700 01          W-FILT-TRIM          PIC X(30).
015800
015900*--------------------------------------------------------------------*
016000* Datum-Uhrzeitfelder (fuer TAL-Routine)                              
016100*--------------------------------------------------------------------*
016200 01          TAL-TIME.
016300     05      TAL-JHJJMMTT.
016400         10  TAL-JHJJ             PIC S9(04) COMP.
016500         10  TAL-MM               PIC S9(04) COMP.
016600         10  TAL-TT               PIC S9(04) COMP.
016700     05      TAL-HHMI.
016800         10  TAL-HH               PIC S9(04) COMP.
016900         10  TAL-MI               PIC S9(04) COMP.
017000     05      TAL-SS               PIC S9(04) COMP.
017100     05      TAL-HS               PIC S9(04) COMP.
017200     05      TAL-MS               PIC S9(04) COMP.
017300
017400 01          TAL-TIME-D.
017500     05      TAL-JHJJMMTT.
017600         10  TAL-JHJJ             PIC  9(04).
017700         10  TAL-MM               PIC  9(02).
017800         10  TAL-TT               PIC  9(02).
017900     05      TAL-HHMI.
018000         10  TAL-HH               PIC  9(02).
018100         10  TAL-MI               PIC  9(02).
018200     05      TAL-SS               PIC  9(02).
018300     05      TAL-HS               PIC  9(02).
018400     05      TAL-MS               PIC  9(02).
018500 01          TAL-TIME-N REDEFINES TAL-TIME-D.
018600     05      TAL-TIME-N16         PIC  9(16).
018700     05      TAL-TIME-REST        PIC  9(02).
018800
018900*--------------------------------------------------------------------*
019000* Aufruf COBOL-Utility GETSTARTUPTEXT - liefert die Kommandozeile     
019100* RULESETPATH=... OUTPUTPATH=... FILTERS=... als ein STUP-TEXT       
019200*--------------------------------------------------------------------*
019300 01          STUP-PARAMETER.
019400     05      STUP-RESULT          PIC S9(04) COMP VALUE ZERO.
019500     05      STUP-CPLIST          PIC  9(09) COMP VALUE ZERO.
019600     05      STUP-PORTION         PIC  X(30) VALUE "STRING".
019700     05      STUP-TEXT            PIC X(250).
019800
019900 01          STUP-TOKENS.
020000     05      STUP-TOK OCCURS 3 TIMES   PIC X(90).
020100
020200 01          STUP-KV-WORK.
020300     05      STUP-KEY             PIC X(20).
020400     05      STUP-VAL             PIC X(80).
020500
020600 01          T-FILE-CHECK.
020700     05      T-FNAME               PIC X(80).
020800     05      T-FNAME-LEN           PIC S9(04) COMP.
020900
021000*--------------------------------------------------------------------*
021100* Uebergabe an das Verarbeitungsmodul RULPRC0M                        
021200*--------------------------------------------------------------------*
021300 01     LINK-REC.
021400     05  LINK-HDR.
021500         10 LINK-CMD              PIC X(02).
021600*        "RP" = Regelwerke verarbeiten und Report schreiben       
021700         10 LINK-RC               PIC S9(04) COMP.
021800*        0    = OK                                                 
021900*        9999 = Programmabbruch - Hauptprogramm muss reagieren     
022000     05  LINK-DATA.
022100         10 LINK-RULESETPATH      PIC X(80).
022200         10 LINK-RULESETPATH-LEN  PIC S9(04) COMP.
022300         10 LINK-OUTPUTPATH       PIC X(80).
022400         10 LINK-OUTPUTPATH-LEN   PIC S9(04) COMP.
022500         10 LINK-FILTER-COUNT     PIC S9(04) COMP.
022600         10 LINK-FILTER-TAB OCCURS 20 TIMES
022700                                  PIC X(30).
022800         10 LINK-RULESET-COUNT    PIC S9(04) COMP.
022900         10 LINK-RULE-COUNT       PIC S9(04) COMP.
023000
023100 01          LINK-FILTER-RAW      PIC X(200).
023200
023300 PROCEDURE DIVISION.
023400
023500******************************************************************
023600* Steuerungs-Section                                                  
023700******************************************************************
023800 A100-STEUERUNG SECTION.
023900 A100-00.
024000*  ---> wenn SWITCH-15 gesetzt ist                                    
024100*  ---> nur Umwandlungszeitpunkt zeigen und dann beenden               
024200     IF  SHOW-VERSION
024300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
024400         STOP RUN
024500     END-IF
024600
024700*  ---> Vorlauf: Parameter lesen und pruefen                          
024800     PERFORM B000-VORLAUF
024900     IF  PRG-ABBRUCH
025000         CONTINUE
025100     ELSE
025200         PERFORM B100-VERARBEITUNG
025300     END-IF
025400
025500*  ---> Nachlauf: Abschlussmeldung                                    
025600     PERFORM B090-ENDE
025700     STOP RUN
025800     .
025900 A100-99.
026000     EXIT.
026100
026200******************************************************************
026300* Vorlauf                                                              
026400******************************************************************
026500 B000-VORLAUF SECTION.
026600 B000-00.
026700*  ---> Initialisierung Felder                                        
026800     PERFORM C000-INIT
026900
027000*  ---> Holen Startup-Text (RULESETPATH=/OUTPUTPATH=/FILTERS=)         
027100     PERFORM P100-GETSTARTUPTEXT
027200     IF PRG-ABBRUCH
027300        EXIT SECTION
027400     END-IF
027500
027600*  ---> Zerlegen der Parameter                                        
027700     PERFORM P110-PARSE-PARMS
027800     IF PRG-ABBRUCH
027900        EXIT SECTION
028000     END-IF
028100
028200*  ---> Zerlegen FILTERS= in Einzelfilter                              
028300     PERFORM P120-SPLIT-FILTERS
028400
028500*  ---> Regelwerk-Pfad muss existieren und Verzeichnis sein            
028600     PERFORM F100-VALIDATE-RULESETPATH
028700     IF PRG-ABBRUCH
028800        EXIT SECTION
028900     END-IF
029000
029100*  ---> Ausgabe-Pfad pruefen/anlegen                                  
029200     PERFORM F110-VALIDATE-OUTPUTPATH
029300     .
029400 B000-99.
029500     EXIT.
029600
029700******************************************************************
029800* Ende                                                                 
029900******************************************************************
030000 B090-ENDE SECTION.
030100 B090-00.
030200
030300     PERFORM U200-TIMESTAMP
030400
030500     IF PRG-ABBRUCH
030600        DISPLAY ">>> ABBRUCH !!! <<< "
030700        DISPLAY "<EOF>"
030800        DISPLAY " "
030900     ELSE
031000        STRING ">>> Verarbeitung OK - "      DELIMITED BY SIZE,
031100                LINK-RULESET-COUNT             DELIMITED BY SIZE,
031200                " Regelwerk(e), "             DELIMITED BY SIZE,
031300                LINK-RULE-COUNT                DELIMITED BY SIZE,
031400                " Regel(n) verarbeitet <<< "  DELIMITED BY SIZE
031500        INTO ZEILE
031600        DISPLAY ZEILE
031700        MOVE SPACES TO ZEILE
031800        DISPLAY "<EOF>"
031900        DISPLAY " "
032000     END-IF
032100     .
032200 B090-99.
032300     EXIT.
032400
032500******************************************************************
032600* Verarbeitung                                                         
032700******************************************************************
032800 B100-VERARBEITUNG SECTION.
032900 B100-00.
033000
033100     MOVE "RP"   TO LINK-CMD
033200     MOVE ZERO   TO LINK-RC
033300     MOVE LINK-RULESETPATH     TO T-FNAME
033400
033500*  --> Aufrufen RULPRC0M                                               
033600     CALL "RULPRC0M"     USING LINK-REC
033700     EVALUATE LINK-RC
033800
033900        WHEN   ZERO   CONTINUE
034000
034100        WHEN   9999   DISPLAY " RC 9999 = PRG-ABBRUCH aus RULPRC0M "
034200                      SET PRG-ABBRUCH TO TRUE
034300
034400        WHEN   OTHER  MOVE LINK-RC TO D-NUM4
034500                      DISPLAY " unbekannter RC: ",
034600                                D-NUM4,
034700                              " aus RULPRC0M"
034800                      SET PRG-ABBRUCH TO TRUE
034900
035000      END-EVALUATE
035100     .
035200 B100-99.
035300     EXIT.
035400
035500******************************************************************
035600* Initialisierung von Feldern und Strukturen                          
035700******************************************************************
035800 C000-INIT SECTION.
035900 C000-00.
036000     INITIALIZE SCHALTER
036100                LINK-REC
036200                STUP-TOKENS
036300                LINK-FILTER-RAW
036400     .
036500 C000-99.
036600     EXIT.
036700
036800******************************************************************
036900* Aufruf COBOL-Utility: GETSTARTUPTEXT                                 
037000*                                                                       
037100*              Eingabe: stup-portion (VOLUME,IN,OUT,STRING)            
037200*              Ausgabe: stup-result  (-1:NOK, >=0:OK)                  
037300*                       stup-text                                      
037400*                                                                       
037500******************************************************************
037600 P100-GETSTARTUPTEXT SECTION.
037700 P100-00.
037800     MOVE SPACE TO STUP-TEXT
037900     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
038000                                     STUP-TEXT
038100                             GIVING  STUP-RESULT
038200     EVALUATE STUP-RESULT
038300         WHEN -9999 THRU -1
038400*                ---> Fehler aus GetStartUpText                        
038500                     MOVE STUP-RESULT TO D-NUM4
038600                     DISPLAY "Lesen STARTUP fehlgeschlagen: "
038700                             D-NUM4
038800                     DISPLAY ">>> Verarbeitung nicht moeglich <<<"
038900                     SET PRG-ABBRUCH TO TRUE
039000
039100         WHEN ZERO
039200*                ---> kein StartUpText vorhanden - RULESETPATH=/        
039300*                     OUTPUTPATH= sind Pflichtparameter (Aufruf-Usage)  
039400                     DISPLAY "Usage: RULDRV0O RULESETPATH=<pfad> "
039500                             "OUTPUTPATH=<pfad> [FILTERS=<f1,f2,...>]"
039600                     DISPLAY ">>> Verarbeitung nicht moeglich <<<"
039700                     SET PRG-ABBRUCH TO TRUE
039800
039900         WHEN OTHER
040000                     IF STUP-TEXT = SPACES
040100                        DISPLAY "Usage: RULDRV0O RULESETPATH=<pfad> "
040200                                "OUTPUTPATH=<pfad> [FILTERS=<f1,f2,...>]"
040300                        DISPLAY ">>> Verarbeitung nicht moeglich <<<"
040400                        SET PRG-ABBRUCH TO TRUE
040500                     END-IF
040600
040700     END-EVALUATE
040800     .
040900 P100-99.
041000     EXIT.
041100
041200******************************************************************
041300* Zerlegen STUP-TEXT in die drei Schluessel/Wert-Parameter             
041400* RULESETPATH=, OUTPUTPATH=, FILTERS= (Reihenfolge beliebig)           
041500******************************************************************
041600 P110-PARSE-PARMS SECTION.
041700 P110-00.
041800     MOVE SPACES TO STUP-TOKENS
041900     UNSTRING STUP-TEXT DELIMITED BY ALL SPACE
042000     INTO     STUP-TOK(1)
042100              STUP-TOK(2)
042200              STUP-TOK(3)
042300
042400     PERFORM P111-APPLY-TOKEN
042500             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 3
042600
042700*  ---> Pflichtparameter pruefen                                       
042800     IF LINK-RULESETPATH-LEN = ZERO
042900     OR LINK-OUTPUTPATH-LEN  = ZERO
043000        DISPLAY "RULESETPATH= und OUTPUTPATH= sind Pflichtangaben"
043100        DISPLAY ">>> Verarbeitung nicht moeglich <<<"
043200        SET PRG-ABBRUCH TO TRUE
043300     END-IF
043400     .
043500 P110-99.
043600     EXIT.
043700
043800******************************************************************
043900* Einen Parameter-Token (Schluessel=Wert) auswerten                    
044000******************************************************************
044100 P111-APPLY-TOKEN SECTION.
044200 P111-00.
044300     IF STUP-TOK(C4-I1) = SPACES
044400        EXIT SECTION
044500     END-IF
044600
044700     MOVE ZERO TO C4-EQPOS
044800     INSPECT STUP-TOK(C4-I1) TALLYING C4-EQPOS
044900             FOR CHARACTERS BEFORE INITIAL "="
045000
045100     IF C4-EQPOS = ZERO OR C4-EQPOS > 20
045200*     kein '=' im Token gefunden - Token wird ignoriert                
045300        EXIT SECTION
045400     END-IF
045500
045600     MOVE SPACES          TO STUP-KEY
045700     MOVE STUP-TOK(C4-I1) (1:C4-EQPOS)      TO STUP-KEY
045800     MOVE STUP-TOK(C4-I1) (C4-EQPOS + 2:)   TO STUP-VAL
045900
046000     INSPECT STUP-KEY CONVERTING
046100             "abcdefghijklmnopqrstuvwxyz"
046200          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
046300
046400     EVALUATE STUP-KEY
046500
046600        WHEN "RULESETPATH"
046700             MOVE STUP-VAL             TO LINK-RULESETPATH
046800             ENTER TAL "String^Laenge" USING LINK-RULESETPATH, 80
046900                                       GIVING LINK-RULESETPATH-LEN
047000
047100        WHEN "OUTPUTPATH"
047200             MOVE STUP-VAL             TO LINK-OUTPUTPATH
047300             ENTER TAL "String^Laenge" USING LINK-OUTPUTPATH, 80
047400                                       GIVING LINK-OUTPUTPATH-LEN
047500
047600        WHEN "FILTERS"
047700             MOVE STUP-VAL             TO LINK-FILTER-RAW
047800
047900        WHEN OTHER
048000*        unbekannter Schluessel - wird ignoriert                      
048100             CONTINUE
048200
048300     END-EVALUATE
048400     .
048500 P111-99.
048600     EXIT.
048700
048800******************************************************************
048900* FILTERS= zerlegen: Komma-getrennt, jeder Eintrag getrimmt            
049000* Leerer Wert nach dem Praefix FILTERS= => keine Filter (alle          
049100* Unterverzeichnisse werden verarbeitet)                               
049200******************************************************************
049300 P120-SPLIT-FILTERS SECTION.
049400 P120-00.
049500     MOVE ZERO TO LINK-FILTER-COUNT
049600     INITIALIZE LINK-FILTER-TAB
049700
049800     IF LINK-FILTER-RAW = SPACES
049900        EXIT SECTION
050000     END-IF
050100
050200     UNSTRING LINK-FILTER-RAW DELIMITED BY ","
050300     INTO     LINK-FILTER-TAB(1)  LINK-FILTER-TAB(2)
050400              LINK-FILTER-TAB(3)  LINK-FILTER-TAB(4)
050500              LINK-FILTER-TAB(5)  LINK-FILTER-TAB(6)
050600              LINK-FILTER-TAB(7)  LINK-FILTER-TAB(8)
050700              LINK-FILTER-TAB(9)  LINK-FILTER-TAB(10)
050800              LINK-FILTER-TAB(11) LINK-FILTER-TAB(12)
050900              LINK-FILTER-TAB(13) LINK-FILTER-TAB(14)
051000              LINK-FILTER-TAB(15) LINK-FILTER-TAB(16)
051100              LINK-FILTER-TAB(17) LINK-FILTER-TAB(18)
051200              LINK-FILTER-TAB(19) LINK-FILTER-TAB(20)
051300     TALLYING IN LINK-FILTER-COUNT
051400
051500     PERFORM P121-TRIM-FILTER
051600             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > LINK-FILTER-COUNT
051700     .
051800 P120-99.
051900     EXIT.
052000
052100******************************************************************
052200* Fuehrende Leerzeichen eines Filtereintrags entfernen                 
052300******************************************************************
052400 P121-TRIM-FILTER SECTION.
052500 P121-00.
052600     MOVE LINK-FILTER-TAB(C4-I1) TO W-FILT-RAW
052700     MOVE SPACES                 TO W-FILT-TRIM
052800     MOVE 1                      TO C4-PTR
052900     PERFORM P122-SCAN-NONBLANK
053000             VARYING C4-PTR FROM 1 BY 1 UNTIL
053100                     C4-PTR > 30
053200                  OR W-FILT-RAW(C4-PTR:1) NOT = SPACE
053300
053400     IF C4-PTR <= 30
053500        MOVE W-FILT-RAW(C4-PTR:) TO W-FILT-TRIM
053600     END-IF
053700
053800     MOVE W-FILT-TRIM TO LINK-FILTER-TAB(C4-I1)
053900     .
054000 P121-99.
054100     EXIT.
054200
054300******************************************************************
054400* Leerlaufschritt fuer den Positionssuchlauf in P121-TRIM-FILTER       
054500******************************************************************
054600 P122-SCAN-NONBLANK SECTION.
054700 P122-00.
054800     CONTINUE
054900     .
055000 P122-99.
055100     EXIT.
055200
055300******************************************************************
055400* Pruefen: RULESETPATH muss existieren und ein Verzeichnis sein        
055500******************************************************************
055600 F100-VALIDATE-RULESETPATH SECTION.
055700 F100-00.
055800     MOVE LINK-RULESETPATH     TO T-FNAME
055900     MOVE LINK-RULESETPATH-LEN TO T-FNAME-LEN
056000
056100     ENTER TAL "FILE_GETINFOBYNAME_"
056200                 USING   T-FNAME (1 : T-FNAME-LEN)
056300                          T-OBJECT-TYPE
056400                 GIVING  T-ERROR
056500
056600     IF NOT T-PATH-EXISTS
056700        DISPLAY LINK-RULESETPATH (1:LINK-RULESETPATH-LEN)
056800                " existiert nicht"
056900        DISPLAY ">>> Verarbeitung nicht moeglich <<<"
057000        SET PRG-ABBRUCH TO TRUE
057100        EXIT SECTION
057200     END-IF
057300
057400     IF NOT T-IS-DIRECTORY
057500        DISPLAY LINK-RULESETPATH (1:LINK-RULESETPATH-LEN)
057600                " ist kein Verzeichnis"
057700        DISPLAY ">>> Verarbeitung nicht moeglich <<<"
057800        SET PRG-ABBRUCH TO TRUE
057900     END-IF
058000     .
058100 F100-99.
058200     EXIT.
058300
058400******************************************************************
058500* Pruefen/Anlegen: OUTPUTPATH muss als Verzeichnis existieren          
058600******************************************************************
058700 F110-VALIDATE-OUTPUTPATH SECTION.
058800 F110-00.
058900     MOVE LINK-OUTPUTPATH     TO T-FNAME
059000     MOVE LINK-OUTPUTPATH-LEN TO T-FNAME-LEN
059100
059200     ENTER TAL "FILE_GETINFOBYNAME_"
059300                 USING   T-FNAME (1 : T-FNAME-LEN)
059400                          T-OBJECT-TYPE
059500                 GIVING  T-ERROR
059600
059700     IF T-PATH-EXISTS
059800        IF T-IS-DIRECTORY
059900           CONTINUE
060000        ELSE
060100           DISPLAY LINK-OUTPUTPATH (1:LINK-OUTPUTPATH-LEN)
060200                   " existiert, ist aber kein Verzeichnis"
060300           DISPLAY ">>> Verarbeitung nicht moeglich <<<"
060400           SET PRG-ABBRUCH TO TRUE
060500        END-IF
060600        EXIT SECTION
060700     END-IF
060800
060900*  ---> Verzeichnis (und fehlende Elternverzeichnisse) anlegen        
061000     ENTER TAL "FILE_CREATEDIR_"
061100                 USING   T-FNAME (1 : T-FNAME-LEN)
061200                 GIVING  T-ERROR
061300
061400     IF T-ERROR NOT = ZERO
061500        MOVE T-ERROR TO D-NUM4
061600        DISPLAY LINK-OUTPUTPATH (1:LINK-OUTPUTPATH-LEN)
061700                " kann nicht angelegt werden, Fehler: " D-NUM4
061800        DISPLAY ">>> Verarbeitung nicht moeglich <<<"
061900        SET PRG-ABBRUCH TO TRUE
062000     END-IF
062100     .
062200 F110-99.
062300     EXIT.
062400
062500******************************************************************
062600* TIMESTAMP erstellen                                                  
062700******************************************************************
062800 U200-TIMESTAMP SECTION.
062900 U200-00.
063000     ENTER TAL "TIME" USING TAL-TIME
063100     MOVE CORR TAL-TIME TO TAL-TIME-D
063200     .
063300 U200-99.
063400     EXIT.
063500
063600******************************************************************
063700* ENDE Source-Programm                                                 
063800******************************************************************
