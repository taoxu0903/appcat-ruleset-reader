000100******************************************************************
000110* RULRPTC                                                     *
000120* Copybook-Bibliothek =RULLIB                                 *
000130* Zeilenbilder fuer RULE-REPORT-FILE (Druckliste Regelwerke)  *
000140*                                                              *
000150* Wird eingebunden in SSF-Modul RULPRC0M (COPY RULRPTC         
000160* OF "=RULLIB".) Pro Regelwerk ein Abschnitt: Kopfzeile,      
000170* Spaltentitelzeile, danach je eine Detailzeile pro Regel.     
000180*                                                              *
000190*----------------------------------------------------------------
000200* Aenderungen                                                  *
000210*----------------------------------------------------------------
000220* Vers. | Datum    | von | Kommentar                             
000230*-------|----------|-----|---------------------------------------
000240*A.00.00|1989-02-14| HW  | Neuerstellung                          
000250*A.01.00|1996-05-09| kl  | Spaltentitelzeile ergaenzt            
000260*A.01.01|1999-01-18| kl  | Jahr-2000: Datumsfelder aus Kopf       
000270*       |          |     | entfernt (Y2K, nicht mehr benoetigt)  
000280*G.00.00|2018-09-11| LOR | Umbau Excel-Sheet auf Druckliste       
000290*       |          |     | SSFNEW-7 (RULE-REPORT-FILE)            
000300*G.00.01|2019-02-06| kl  | Satzlaenge auf X(1360) abgestimmt      
000310*       |          |     | auf breiteste Detailzeile              
000320******************************************************************
000330
000340*------------------------------------------------------------------
000350* Kopfzeile des Abschnitts (1 je Regelwerk)                         
000360* -> entspricht REPORT-SECTION-HEADER-LINE                          
000370*------------------------------------------------------------------
000380 01          RPT-HEADER-LINE.
000390     05      RPH-LABEL              PIC X(11) VALUE "Description".
000400     05      RPH-FILL1              PIC X(03) VALUE " | ".
000410     05      RPH-VALUE              PIC X(260).
000420     05      FILLER                 PIC X(06).
000430
000440*------------------------------------------------------------------
000450* Spaltentitelzeile (1 je Regelwerk)                                
000460* -> entspricht REPORT-COLUMN-TITLE-LINE                            
000470*------------------------------------------------------------------
000480 01          RPT-TITLE-LINE.
000490     05      RPT-LABEL-A            PIC X(06) VALUE "RuleID".
000500     05      RPT-FILL-A             PIC X(03) VALUE " | ".
000510     05      RPT-LABEL-B            PIC X(04) VALUE "When".
000520     05      RPT-FILL-B             PIC X(03) VALUE " | ".
000530     05      RPT-LABEL-C            PIC X(26) VALUE
000540                             "Description & Message".
000550     05      FILLER                 PIC X(08).
000560
000570*------------------------------------------------------------------
000580* Detailzeile (1 je Regel, in Extraktionsreihenfolge)               
000590* -> entspricht REPORT-DETAIL-LINE                                  
000600*------------------------------------------------------------------
000610 01          RPT-DETAIL-LINE.
000620     05      RPD-RULE-ID            PIC X(30).
000630     05      RPD-FILL-A             PIC X(03) VALUE " | ".
000640     05      RPD-WHEN               PIC X(500).
000650     05      RPD-FILL-B             PIC X(03) VALUE " | ".
000660     05      RPD-MERGED             PIC X(800).
000670     05      FILLER                 PIC X(24).
000680
000690*------------------------------------------------------------------
000700* Flache Sicht auf die Detailzeile fuer den Schreibpuffer           
000710* RULE-REPORT-RECORD (REDEFINES, kein eigener Speicherplatz)        
000720*------------------------------------------------------------------
000730 01          RPT-DETAIL-FLAT REDEFINES RPT-DETAIL-LINE
000740                                 PIC X(1360).
000750
000760*------------------------------------------------------------------
000770* ENDE COPYBOOK RULRPTC                                             
000780*------------------------------------------------------------------
